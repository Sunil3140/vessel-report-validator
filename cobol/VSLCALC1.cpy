000100      ************************************************************
000200      * VSLCALC1   -  VESSEL REPORT - COMPUTED FIELDS
000300      *
000400      * HOLDS THE FIELDS RPTVALID APPENDS TO EVERY REPORT IT VALID
000500      * RPTHOURS FILLS VSL-REPORT-HOURS; RPTVALID ITSELF FILLS VSL
000600      * AUXENRUL FILLS VSL-AE-TOTAL-RHRS AND VSL-SUB-CONSUMPTION-T
000700      * AND APPENDS TO VSL-REASON WHEN ITS RULE FIRES.
000800      *-----------------------------------------------------------
000900      * CHANGE LOG
001000      *-----------------------------------------------------------
001100      *  04-22-87  RKH  ORIGINAL - REPORT HOURS AND SFOC ONLY.
001200      *  02-14-92  TLK  ADDED AE-TOTAL-RHRS AND SUB-CONSUMPTION-TO
001300      *                 FOR THE NEW AUX ENGINE RULE (SEE VSLREC01)
001400      *-----------------------------------------------------------
001500       01  VSL-CALC-FIELDS.
001600           05  VSL-REPORT-HOURS        PIC S9(04)V99.
001700           05  VSL-SFOC                PIC S9(07)V99.
001800           05  VSL-AE-TOTAL-RHRS       PIC S9(05)V99.
001900           05  VSL-SUB-CONSUMPTION-TOTAL
002000                                       PIC S9(06)V999.
002100           05  VSL-REASON              PIC X(200).
002200           05  FILLER                  PIC X(01).
