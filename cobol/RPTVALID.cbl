000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPTVALID.
000300 AUTHOR.        R K HOLLAND.
000400 INSTALLATION.  OCEANIC CARRIERS INC - MIS DEPT.
000500 DATE-WRITTEN.  04-22-87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - FLEET OPERATIONS DATA.
000800*
000900****************************************************************
001000*  PROGRAM RPTVALID - VESSEL REPORT VALIDATION BATCH
001100*
001200*  MAIN DRIVER FOR THE NOON-REPORT VALIDATION RUN.  READS EVERY
001300*  VESSEL REPORT ON VESSEL-REPORTS (NO REQUIRED ORDER), NORMAL-
001400*  IZES THE NUMERIC FIELDS, CALLS RPTHOURS FOR THE ELAPSED
001500*  REPORT HOURS, COMPUTES SFOC, TESTS THE FOUR PLAUSIBILITY
001600*  RULES (SFOC RANGE, SPEED RANGE, ME-HOURS VS REPORT-HOURS,
001700*  AND - VIA AUXENRUL - AUX ENGINE ACTIVITY VS SUB-CONSUMERS
001800*  REPORTED), THEN WRITES EVERY REPORT, ENRICHED WITH THE
001900*  COMPUTED FIELDS, TO ALL-CALCULATED AND WRITES THE SUBSET
002000*  THAT FAILED ANY RULE TO FAILED-REPORTS.  AT END OF RUN
002100*  PRINTS VALIDATION-SUMMARY - TOTALS, PASS RATE, AND A
002200*  FAILURE COUNT BY SHIP NAME.
002300*----------------------------------------------------------------
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE   |  BY  | TKT    | COMMENT
002700*----------------------------------------------------------------
002800*04-22-87| RKH  |        | ORIGINAL - RULES 1, 2 AND 4 ONLY, NO
002900*        |      |        | AUX ENGINE RULE, NO PER-VESSEL TALLY.
003000*11-09-89| SMW  |        | ADDED CALL TO NEW AUXENRUL SUBPROGRAM
003100*        |      |        | (RULE 5) AND THE AE/SUB-CONSUMER
003200*        |      |        | TOTALS ON THE OUTPUT RECORD.
003300*02-14-92| TLK  | 92-0147| ADDED THE 10 SUB-CONSUMER FIELDS TO
003400*        |      |        | THE OUTPUT RECORD (SEE VSLREC01).
003500*06-02-95| RKH  | 95-0322| PER-VESSEL TALLY CAP RAISED TO 500
003600*        |      |        | SHIPS WITH FLEET EXPANSION - SEE
003700*        |      |        | VSLTAB01.
003800*09-30-98| JDP  | Y2K-04 | Y2K REVIEW - ALL DATE FIELDS ARE
003900*        |      |        | X(10) YYYY-MM-DD, NO 2-DIGIT YEAR
004000*        |      |        | ANYWHERE IN THIS PGM OR ITS FILES.
004100*06-19-03| RKH  | 03-077 | SEE AUXENRUL LOG - NO CHANGE HERE.
004200*04-11-07| DMP  | 07-019 | RULE 4 FIRES ON EVERY REPORT TYPE,
004300*        |      |        | NOT JUST AT SEA, PER FLEET OPS
004400*        |      |        | CLARIFICATION; REASON TEXT NOW
004500*        |      |        | SHOWS THE ACTUAL HOURS.
004600****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     SWITCH-3 IS RPTVALID-TRACE-SW
005600         ON STATUS IS RPTVALID-TRACE-ON.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT VESSEL-REPORTS     ASSIGN TO UT-S-VSLIN.
006200     SELECT ALL-CALCULATED     ASSIGN TO UT-S-VSLALL.
006300     SELECT FAILED-REPORTS     ASSIGN TO UT-S-VSLFAIL.
006400     SELECT VALIDATION-SUMMARY ASSIGN TO UT-S-VSLSUM.
006500*
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900*
007000 FD  VESSEL-REPORTS
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 300 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS VR-INPUT-RECORD.
007600*
007700 01  VR-INPUT-RECORD                PIC X(300).
007800*
007900 FD  ALL-CALCULATED
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 526 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS VC-ALL-CALC-RECORD.
008500*
008600 01  VC-ALL-CALC-RECORD             PIC X(526).
008700*
008800 FD  FAILED-REPORTS
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 526 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS VF-FAILED-RECORD.
009400*
009500 01  VF-FAILED-RECORD               PIC X(526).
009600*
009700 FD  VALIDATION-SUMMARY
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 133 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS VS-PRINT-LINE.
010300*
010400 01  VS-PRINT-LINE                  PIC X(133).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  PROGRAM-INDICATOR-SWITCHES.
010900     05  WS-EOF-INPUT-SW             PIC X(3)   VALUE 'NO '.
011000         88  EOF-INPUT                           VALUE 'YES'.
011100     05  FILLER                      PIC X(03).
011200*
011300 01  WS-ACCUMULATORS.
011400     05  WS-TOTAL-CTR                PIC S9(05) COMP VALUE ZERO.
011500     05  WS-FAILED-CTR               PIC S9(05) COMP VALUE ZERO.
011600     05  WS-TAB-PRINT-IDX            PIC S9(04) COMP VALUE ZERO.
011700     05  FILLER                      PIC X(02).
011800*
011900* WS-ACCUM-TRACE IS THE PRE-95-0322 NAMING FOR THE RUN COUNTERS
012000* ABOVE.  LEFT AS A REDEFINES RATHER THAN RENAMED SO THE TRACE
012100* DISPLAY IN 900-TRACE-DISPLAY DID NOT HAVE TO CHANGE.
012200 01  WS-ACCUM-TRACE REDEFINES WS-ACCUMULATORS.
012300     05  WS-RUN-TOTAL-CT             PIC S9(05) COMP.
012400     05  WS-RUN-FAIL-CT              PIC S9(05) COMP.
012500     05  WS-RUN-TAB-IDX              PIC S9(04) COMP.
012600     05  FILLER                      PIC X(02).
012700*
012800 01  WS-PASS-RATE                    PIC S9(03)V99   VALUE ZERO.
012900*
013000 01  WS-REASON-PTR                   PIC S9(04) COMP VALUE 1.
013100*
013200 01  WS-SFOC-WORK-AREA.
013300     05  WS-SFOC-FUEL-SUM        PIC S9(07)V999 COMP VALUE ZERO.
013400     05  WS-SFOC-DENOM           PIC S9(11)V99  COMP VALUE ZERO.
013500     05  FILLER                  PIC X(02).
013600*
013700 01  WS-SFOC-TRACE REDEFINES WS-SFOC-WORK-AREA.
013800     05  WS-SFOC-FUEL-SUM-TR     PIC S9(07)V999 COMP.
013900     05  WS-SFOC-DENOM-TR        PIC S9(11)V99  COMP.
014000     05  FILLER                  PIC X(02).
014100*
014200 01  WS-RULE-4-WORK-AREA.
014300     05  WS-ME-DIFF                  PIC S9(04)V99   VALUE ZERO.
014400     05  WS-ME-RHRS-ED               PIC ZZZ9.99.
014500     05  WS-REPORT-HOURS-ED          PIC ZZZZ9.99.
014600     05  WS-ME-DIFF-ED               PIC ZZZ9.99.
014700     05  FILLER                      PIC X(02).
014800*
014900 01  WS-RULE-4-TRACE REDEFINES WS-RULE-4-WORK-AREA.
015000     05  WS-ME-DIFF-TR               PIC S9(04)V99.
015100     05  FILLER                      PIC X(24).
015200*
015300 01  WS-RULE-5-TEXT-AREA             PIC X(172)      VALUE SPACES.
015400*
015500 COPY VSLREC01.
015600*
015700 COPY VSLCALC1.
015800*
015900 COPY VSLOUT01.
016000*
016100 COPY VSLTAB01.
016200*
016300* PROGRAM REPORT LINES - WRITTEN TO VALIDATION-SUMMARY.
016400*
016500 01  SL-TITLE-LINE.
016600     05  FILLER          PIC X(01)  VALUE SPACES.
016700     05  FILLER          PIC X(33)
016800              VALUE 'VESSEL REPORT VALIDATION SUMMARY'.
016900     05  FILLER          PIC X(99)  VALUE SPACES.
017000*
017100 01  SL-TOTAL-LINE.
017200     05  FILLER          PIC X(01)  VALUE SPACES.
017300     05  FILLER          PIC X(17)  VALUE 'TOTAL REPORTS  : '.
017400     05  SL-TOTAL-ED     PIC ZZZZ9.
017500     05  FILLER          PIC X(110) VALUE SPACES.
017600*
017700 01  SL-FAILED-LINE.
017800     05  FILLER          PIC X(01)  VALUE SPACES.
017900     05  FILLER          PIC X(17)  VALUE 'FAILED REPORTS : '.
018000     05  SL-FAILED-ED    PIC ZZZZ9.
018100     05  FILLER          PIC X(110) VALUE SPACES.
018200*
018300 01  SL-PASSRATE-LINE.
018400     05  FILLER          PIC X(01)  VALUE SPACES.
018500     05  FILLER          PIC X(17)  VALUE 'PASS RATE      : '.
018600     05  SL-PASSRATE-ED  PIC ZZ9.99.
018700     05  FILLER          PIC X(02)  VALUE ' %'.
018800     05  FILLER          PIC X(106) VALUE SPACES.
018900*
019000 01  SL-BLANK-LINE        PIC X(133) VALUE SPACES.
019100*
019200 01  SL-VESSEL-HDR-1.
019300     05  FILLER          PIC X(01)  VALUE SPACES.
019400     05  FILLER          PIC X(25)
019500              VALUE 'FAILED REPORTS BY VESSEL'.
019600     05  FILLER          PIC X(107) VALUE SPACES.
019700*
019800 01  SL-VESSEL-HDR-2.
019900     05  FILLER          PIC X(01)  VALUE SPACES.
020000     05  FILLER          PIC X(30) VALUE 'SHIP NAME'.
020100     05  FILLER          PIC X(09) VALUE SPACES.
020200     05  FILLER          PIC X(06) VALUE 'FAILED'.
020300     05  FILLER          PIC X(87) VALUE SPACES.
020400*
020500 01  SL-VESSEL-DETAIL.
020600     05  FILLER          PIC X(01)  VALUE SPACES.
020700     05  SL-SHIP-NAME-DET            PIC X(30).
020800     05  FILLER          PIC X(09)  VALUE SPACES.
020900     05  SL-FAIL-CT-DET  PIC ZZZ9.
021000     05  FILLER          PIC X(89)  VALUE SPACES.
021100*
021200 PROCEDURE DIVISION.
021300*
021400 000-MAINLINE SECTION.
021500*
021600     OPEN INPUT  VESSEL-REPORTS
021700          OUTPUT ALL-CALCULATED
021800          OUTPUT FAILED-REPORTS
021900          OUTPUT VALIDATION-SUMMARY.
022000     MOVE ZERO TO VSL-TAB-COUNT.
022100     PERFORM 100-READ-INPUT-FILE THRU 100-EXIT.
022200     PERFORM 200-PROCESS-REPORT THRU 200-EXIT
022300         UNTIL EOF-INPUT.
022400     PERFORM 700-COMPUTE-PASS-RATE THRU 700-EXIT.
022500     PERFORM 800-PRINT-SUMMARY THRU 800-EXIT.
022600     CLOSE VESSEL-REPORTS
022700           ALL-CALCULATED
022800           FAILED-REPORTS
022900           VALIDATION-SUMMARY.
023000     MOVE ZERO TO RETURN-CODE.
023100     GOBACK.
023200*
023300 000-EXIT.
023400     EXIT.
023500*
023600 100-READ-INPUT-FILE.
023700*
023800     READ VESSEL-REPORTS INTO VSL-REPORT-REC
023900         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW
024000                 GO TO 100-EXIT.
024100*
024200 100-EXIT.
024300     EXIT.
024400*
024500 200-PROCESS-REPORT SECTION.
024600*
024700     PERFORM 210-NORMALIZE-NUMERICS THRU 210-EXIT.
024800     PERFORM 220-CALC-REPORT-HOURS THRU 220-EXIT.
024900     PERFORM 230-CALC-SFOC THRU 230-EXIT.
025000     PERFORM 240-APPLY-CORE-RULES THRU 240-EXIT.
025100     PERFORM 250-CALL-AUX-ENGINE-RULE THRU 250-EXIT.
025200     PERFORM 400-BUILD-OUTPUT-REC THRU 400-EXIT.
025300     PERFORM 410-WRITE-OUTPUTS THRU 410-EXIT.
025400     IF RPTVALID-TRACE-ON
025500        PERFORM 900-TRACE-DISPLAY THRU 900-EXIT.
025600     ADD 1 TO WS-TOTAL-CTR.
025700     PERFORM 100-READ-INPUT-FILE THRU 100-EXIT.
025800*
025900 200-EXIT.
026000     EXIT.
026100*
026200 210-NORMALIZE-NUMERICS SECTION.
026300*
026400     IF VSL-DIST-GROUND IS NOT NUMERIC
026500        MOVE ZERO TO VSL-DIST-GROUND.
026600     IF VSL-TIME-SHIFT IS NOT NUMERIC
026700        MOVE ZERO TO VSL-TIME-SHIFT.
026800     IF VSL-DIST-SEA IS NOT NUMERIC
026900        MOVE ZERO TO VSL-DIST-SEA.
027000     IF VSL-AVG-LOAD-KW IS NOT NUMERIC
027100        MOVE ZERO TO VSL-AVG-LOAD-KW.
027200     IF VSL-AVG-RPM IS NOT NUMERIC
027300        MOVE ZERO TO VSL-AVG-RPM.
027400     IF VSL-AVG-LOAD-PCT IS NOT NUMERIC
027500        MOVE ZERO TO VSL-AVG-LOAD-PCT.
027600     IF VSL-ME-RHRS IS NOT NUMERIC
027700        MOVE ZERO TO VSL-ME-RHRS.
027800     IF VSL-AVG-SPEED IS NOT NUMERIC
027900        MOVE ZERO TO VSL-AVG-SPEED.
028000     IF VSL-FUEL-ME-1 IS NOT NUMERIC
028100        MOVE ZERO TO VSL-FUEL-ME-1.
028200     IF VSL-FUEL-ME-2 IS NOT NUMERIC
028300        MOVE ZERO TO VSL-FUEL-ME-2.
028400     IF VSL-FUEL-ME-3 IS NOT NUMERIC
028500        MOVE ZERO TO VSL-FUEL-ME-3.
028600     PERFORM 212-NORMALIZE-AE-RHRS
028700         VARYING WS-TAB-PRINT-IDX FROM 1 BY 1
028800         UNTIL WS-TAB-PRINT-IDX > 6.
028900     IF VSL-SUB-TANK-CLEAN IS NOT NUMERIC
029000        MOVE ZERO TO VSL-SUB-TANK-CLEAN.
029100     IF VSL-SUB-CARGO-XFER IS NOT NUMERIC
029200        MOVE ZERO TO VSL-SUB-CARGO-XFER.
029300     IF VSL-SUB-CARGO-TEMP-MNT IS NOT NUMERIC
029400        MOVE ZERO TO VSL-SUB-CARGO-TEMP-MNT.
029500     IF VSL-SUB-SHAFT-GEN-PROP IS NOT NUMERIC
029600        MOVE ZERO TO VSL-SUB-SHAFT-GEN-PROP.
029700     IF VSL-SUB-CARGO-TEMP-RSE IS NOT NUMERIC
029800        MOVE ZERO TO VSL-SUB-CARGO-TEMP-RSE.
029900     IF VSL-SUB-SLUDGE-BURN IS NOT NUMERIC
030000        MOVE ZERO TO VSL-SUB-SLUDGE-BURN.
030100     IF VSL-SUB-BALLAST-XFER IS NOT NUMERIC
030200        MOVE ZERO TO VSL-SUB-BALLAST-XFER.
030300     IF VSL-SUB-FRESH-WATER IS NOT NUMERIC
030400        MOVE ZERO TO VSL-SUB-FRESH-WATER.
030500     IF VSL-SUB-OTHERS IS NOT NUMERIC
030600        MOVE ZERO TO VSL-SUB-OTHERS.
030700     IF VSL-SUB-EGCS IS NOT NUMERIC
030800        MOVE ZERO TO VSL-SUB-EGCS.
030900*
031000 210-EXIT.
031100     EXIT.
031200*
031300 212-NORMALIZE-AE-RHRS.
031400*
031500     IF VSL-AE-RHRS (WS-TAB-PRINT-IDX) IS NOT NUMERIC
031600        MOVE ZERO TO VSL-AE-RHRS (WS-TAB-PRINT-IDX).
031700*
031800 220-CALC-REPORT-HOURS SECTION.
031900*
032000     CALL 'RPTHOURS' USING VSL-START-DATE, VSL-START-TIME,
032100         VSL-END-DATE, VSL-END-TIME, VSL-TIME-SHIFT,
032200         VSL-REPORT-HOURS.
032300*
032400 220-EXIT.
032500     EXIT.
032600*
032700 230-CALC-SFOC SECTION.
032800*
032900     IF VSL-AVG-LOAD-KW = ZERO OR VSL-ME-RHRS = ZERO
033000        MOVE ZERO TO VSL-SFOC
033100     ELSE
033200        COMPUTE WS-SFOC-FUEL-SUM =
033300           VSL-FUEL-ME-1 + VSL-FUEL-ME-2 + VSL-FUEL-ME-3
033400        COMPUTE WS-SFOC-DENOM =
033500           VSL-AVG-LOAD-KW * VSL-ME-RHRS
033600        COMPUTE VSL-SFOC =
033700           (WS-SFOC-FUEL-SUM * 1000000) / WS-SFOC-DENOM.
033800*
033900 230-EXIT.
034000     EXIT.
034100*
034200 240-APPLY-CORE-RULES SECTION.
034300*
034400     MOVE SPACES TO VSL-REASON.
034500     MOVE 1 TO WS-REASON-PTR.
034600     PERFORM 241-RULE-1-SFOC THRU 241-EXIT.
034700     PERFORM 242-RULE-2-SPEED THRU 242-EXIT.
034800     PERFORM 243-RULE-4-ME-HOURS THRU 243-EXIT.
034900*
035000 240-EXIT.
035100     EXIT.
035200*
035300 241-RULE-1-SFOC.
035400*
035500     IF VSL-RT-CODE = 'AT SEA'
035600        AND VSL-ME-RHRS > 12
035700        AND (VSL-SFOC < 150 OR VSL-SFOC > 200)
035800        PERFORM 246-APPEND-SEPARATOR THRU 246-EXIT
035900        STRING 'SFOC OUT OF 150-200 AT SEA WITH ME RHRS > 12'
036000            DELIMITED BY SIZE
036100            INTO VSL-REASON
036200            WITH POINTER WS-REASON-PTR
036300        END-STRING.
036400*
036500 241-EXIT.
036600     EXIT.
036700*
036800 242-RULE-2-SPEED.
036900*
037000     IF VSL-RT-CODE = 'AT SEA'
037100        AND VSL-ME-RHRS > 12
037200        AND (VSL-AVG-SPEED < 0 OR VSL-AVG-SPEED > 20)
037300        PERFORM 246-APPEND-SEPARATOR THRU 246-EXIT
037400        STRING 'AVG. SPEED OUT OF 0-20 AT SEA WITH ME RHRS > 12'
037500            DELIMITED BY SIZE
037600            INTO VSL-REASON
037700            WITH POINTER WS-REASON-PTR
037800        END-STRING.
037900*
038000 242-EXIT.
038100     EXIT.
038200*
038300 243-RULE-4-ME-HOURS.
038400*
038500     IF VSL-REPORT-HOURS > 0
038600        COMPUTE WS-ME-DIFF = VSL-ME-RHRS - VSL-REPORT-HOURS
038700        IF WS-ME-DIFF > 1
038800           MOVE VSL-ME-RHRS TO WS-ME-RHRS-ED
038900           MOVE VSL-REPORT-HOURS TO WS-REPORT-HOURS-ED
039000           MOVE WS-ME-DIFF TO WS-ME-DIFF-ED
039100           PERFORM 246-APPEND-SEPARATOR THRU 246-EXIT
039200           STRING 'ME RHRS (' DELIMITED BY SIZE
039300               WS-ME-RHRS-ED DELIMITED BY SIZE
039400               ') EXCEEDS REPORT HOURS (' DELIMITED BY SIZE
039500               WS-REPORT-HOURS-ED DELIMITED BY SIZE
039600               ') BY ' DELIMITED BY SIZE
039700               WS-ME-DIFF-ED DELIMITED BY SIZE
039800               'H' DELIMITED BY SIZE
039900               INTO VSL-REASON
040000               WITH POINTER WS-REASON-PTR
040100           END-STRING.
040200*
040300 243-EXIT.
040400     EXIT.
040500*
040600 246-APPEND-SEPARATOR.
040700*
040800     IF WS-REASON-PTR > 1
040900        STRING '; ' DELIMITED BY SIZE
041000            INTO VSL-REASON
041100            WITH POINTER WS-REASON-PTR
041200        END-STRING.
041300*
041400 246-EXIT.
041500     EXIT.
041600*
041700 250-CALL-AUX-ENGINE-RULE SECTION.
041800*
041900     MOVE SPACES TO WS-RULE-5-TEXT-AREA.
042000     CALL 'AUXENRUL' USING VSL-AE-RHRS-TBL, VSL-SUB-CONSUMER-TBL,
042100         VSL-REPORT-TYPE, VSL-REPORT-HOURS, VSL-AVG-LOAD-PCT,
042200         VSL-AE-TOTAL-RHRS, VSL-SUB-CONSUMPTION-TOTAL,
042300         WS-RULE-5-TEXT-AREA.
042400     IF WS-RULE-5-TEXT-AREA NOT = SPACES
042500        PERFORM 246-APPEND-SEPARATOR THRU 246-EXIT
042600        STRING WS-RULE-5-TEXT-AREA DELIMITED BY SIZE
042700            INTO VSL-REASON
042800            WITH POINTER WS-REASON-PTR
042900        END-STRING.
043000*
043100 250-EXIT.
043200     EXIT.
043300*
043400 400-BUILD-OUTPUT-REC SECTION.
043500*
043600     MOVE VSL-SHIP-NAME          TO OUT-SHIP-NAME.
043700     MOVE VSL-IMO-NO             TO OUT-IMO-NO.
043800     MOVE VSL-REPORT-TYPE        TO OUT-REPORT-TYPE.
043900     MOVE VSL-START-DATE         TO OUT-START-DATE.
044000     MOVE VSL-START-TIME         TO OUT-START-TIME.
044100     MOVE VSL-END-DATE           TO OUT-END-DATE.
044200     MOVE VSL-END-TIME           TO OUT-END-TIME.
044300     MOVE VSL-VOYAGE-NO          TO OUT-VOYAGE-NO.
044400     MOVE VSL-TIME-ZONE          TO OUT-TIME-ZONE.
044500     MOVE VSL-DIST-GROUND        TO OUT-DIST-GROUND.
044600     MOVE VSL-TIME-SHIFT         TO OUT-TIME-SHIFT.
044700     MOVE VSL-DIST-SEA           TO OUT-DIST-SEA.
044800     MOVE VSL-AVG-LOAD-KW        TO OUT-AVG-LOAD-KW.
044900     MOVE VSL-AVG-RPM            TO OUT-AVG-RPM.
045000     MOVE VSL-AVG-LOAD-PCT       TO OUT-AVG-LOAD-PCT.
045100     MOVE VSL-ME-RHRS            TO OUT-ME-RHRS.
045200     MOVE VSL-AVG-SPEED          TO OUT-AVG-SPEED.
045300     MOVE VSL-FUEL-ME-1          TO OUT-FUEL-ME-1.
045400     MOVE VSL-FUEL-ME-2          TO OUT-FUEL-ME-2.
045500     MOVE VSL-FUEL-ME-3          TO OUT-FUEL-ME-3.
045600     PERFORM 405-MOVE-AE-RHRS
045700         VARYING WS-TAB-PRINT-IDX FROM 1 BY 1
045800         UNTIL WS-TAB-PRINT-IDX > 6.
045900     MOVE VSL-SUB-TANK-CLEAN      TO OUT-SUB-TANK-CLEAN.
046000     MOVE VSL-SUB-CARGO-XFER      TO OUT-SUB-CARGO-XFER.
046100     MOVE VSL-SUB-CARGO-TEMP-MNT  TO OUT-SUB-CARGO-TEMP-MNT.
046200     MOVE VSL-SUB-SHAFT-GEN-PROP  TO OUT-SUB-SHAFT-GEN-PROP.
046300     MOVE VSL-SUB-CARGO-TEMP-RSE  TO OUT-SUB-CARGO-TEMP-RSE.
046400     MOVE VSL-SUB-SLUDGE-BURN     TO OUT-SUB-SLUDGE-BURN.
046500     MOVE VSL-SUB-BALLAST-XFER    TO OUT-SUB-BALLAST-XFER.
046600     MOVE VSL-SUB-FRESH-WATER     TO OUT-SUB-FRESH-WATER.
046700     MOVE VSL-SUB-OTHERS          TO OUT-SUB-OTHERS.
046800     MOVE VSL-SUB-EGCS            TO OUT-SUB-EGCS.
046900     MOVE VSL-REPORT-HOURS        TO OUT-REPORT-HOURS.
047000     MOVE VSL-SFOC                TO OUT-SFOC.
047100     MOVE VSL-AE-TOTAL-RHRS       TO OUT-AE-TOTAL-RHRS.
047200     MOVE VSL-SUB-CONSUMPTION-TOTAL
047300                                  TO OUT-SUB-CONSUMPTION-TOTAL.
047400     MOVE VSL-REASON              TO OUT-REASON.
047500*
047600 400-EXIT.
047700     EXIT.
047800*
047900 405-MOVE-AE-RHRS.
048000*
048100     MOVE VSL-AE-RHRS (WS-TAB-PRINT-IDX)
048200                               TO OUT-AE-RHRS (WS-TAB-PRINT-IDX).
048300*
048400 410-WRITE-OUTPUTS SECTION.
048500*
048600     WRITE VC-ALL-CALC-RECORD FROM VSL-OUTPUT-REC.
048700     IF VSL-REASON NOT = SPACES
048800        WRITE VF-FAILED-RECORD FROM VSL-OUTPUT-REC
048900        ADD 1 TO WS-FAILED-CTR
049000        PERFORM 600-ACCUM-VESSEL-TALLY THRU 600-EXIT.
049100*
049200 410-EXIT.
049300     EXIT.
049400*
049500 600-ACCUM-VESSEL-TALLY SECTION.
049600*
049700     SET VSL-TAB-IDX TO 1.
049800     SEARCH VSL-TAB-ENTRY
049900         AT END
050000             PERFORM 610-ADD-NEW-VESSEL THRU 610-EXIT
050100         WHEN VSL-TAB-SHIP-NAME (VSL-TAB-IDX) = VSL-SHIP-NAME
050200             ADD 1 TO VSL-TAB-FAIL-COUNT (VSL-TAB-IDX).
050300*
050400 600-EXIT.
050500     EXIT.
050600*
050700 610-ADD-NEW-VESSEL.
050800*
050900     IF VSL-TAB-COUNT < 500
051000        ADD 1 TO VSL-TAB-COUNT
051100        SET VSL-TAB-IDX TO VSL-TAB-COUNT
051200        MOVE VSL-SHIP-NAME TO VSL-TAB-SHIP-NAME (VSL-TAB-IDX)
051300        MOVE 1 TO VSL-TAB-FAIL-COUNT (VSL-TAB-IDX)
051400     ELSE
051500        DISPLAY '*** VESSEL TALLY TABLE FULL (500 SHIPS) - '
051600        DISPLAY VSL-SHIP-NAME
051700        DISPLAY '*** NOT TALLIED BY VESSEL, RUN TOTALS OK ***'.
051800*
051900 610-EXIT.
052000     EXIT.
052100*
052200 700-COMPUTE-PASS-RATE SECTION.
052300*
052400     IF WS-TOTAL-CTR = ZERO
052500        MOVE ZERO TO WS-PASS-RATE
052600     ELSE
052700        COMPUTE WS-PASS-RATE ROUNDED =
052800           ((WS-TOTAL-CTR - WS-FAILED-CTR) / WS-TOTAL-CTR) * 100.
052900*
053000 700-EXIT.
053100     EXIT.
053200*
053300 800-PRINT-SUMMARY SECTION.
053400*
053500     MOVE WS-TOTAL-CTR TO SL-TOTAL-ED.
053600     MOVE WS-FAILED-CTR TO SL-FAILED-ED.
053700     MOVE WS-PASS-RATE TO SL-PASSRATE-ED.
053800     WRITE VS-PRINT-LINE FROM SL-TITLE-LINE
053900         AFTER ADVANCING TOP-OF-FORM.
054000     WRITE VS-PRINT-LINE FROM SL-TOTAL-LINE
054100         AFTER ADVANCING 1 LINE.
054200     WRITE VS-PRINT-LINE FROM SL-FAILED-LINE
054300         AFTER ADVANCING 1 LINE.
054400     WRITE VS-PRINT-LINE FROM SL-PASSRATE-LINE
054500         AFTER ADVANCING 1 LINE.
054600     WRITE VS-PRINT-LINE FROM SL-BLANK-LINE
054700         AFTER ADVANCING 1 LINE.
054800     WRITE VS-PRINT-LINE FROM SL-VESSEL-HDR-1
054900         AFTER ADVANCING 1 LINE.
055000     WRITE VS-PRINT-LINE FROM SL-VESSEL-HDR-2
055100         AFTER ADVANCING 1 LINE.
055200     PERFORM 810-PRINT-VESSEL-LINES
055300         VARYING WS-TAB-PRINT-IDX FROM 1 BY 1
055400         UNTIL WS-TAB-PRINT-IDX > VSL-TAB-COUNT.
055500*
055600 800-EXIT.
055700     EXIT.
055800*
055900 810-PRINT-VESSEL-LINES.
056000*
056100     MOVE VSL-TAB-SHIP-NAME (WS-TAB-PRINT-IDX)
056200                               TO SL-SHIP-NAME-DET.
056300     MOVE VSL-TAB-FAIL-COUNT (WS-TAB-PRINT-IDX)
056400                               TO SL-FAIL-CT-DET.
056500     WRITE VS-PRINT-LINE FROM SL-VESSEL-DETAIL
056600         AFTER ADVANCING 1 LINE.
056700*
056800 900-TRACE-DISPLAY SECTION.
056900*
057000     DISPLAY 'RPTVALID TRACE - SHIP    : ' VSL-SHIP-NAME.
057100     DISPLAY 'RPTVALID TRACE - RUN TOT : ' WS-RUN-TOTAL-CT.
057200     DISPLAY 'RPTVALID TRACE - RUN FAIL: ' WS-RUN-FAIL-CT.
057300     DISPLAY 'RPTVALID TRACE - SFOC FUL: ' WS-SFOC-FUEL-SUM-TR.
057400     DISPLAY 'RPTVALID TRACE - ME DIFF : ' WS-ME-DIFF-TR.
057500     DISPLAY 'RPTVALID TRACE - REASON  : ' VSL-REASON.
057600*
057700 900-EXIT.
057800     EXIT.
