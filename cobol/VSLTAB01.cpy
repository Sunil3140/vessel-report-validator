000100      ************************************************************
000200      * VSLTAB01   -  VESSEL REPORT - PER-VESSEL FAILURE TALLY TAB
000300      *
000400      * BUILT IN ARRIVAL ORDER AS RPTVALID READS THE INPUT - INPUT
000500      * NOT REQUIRED TO BE IN SHIP-NAME ORDER, SO THERE IS NO SORT
000600      * AND NO CONTROL BREAK.  A NEW SHIP NAME IS SEARCHED FOR WIT
000700      * SEARCH; IF NOT FOUND IT IS ADDED AT VSL-TAB-COUNT + 1.  CA
000800      * 500 DISTINCT SHIPS PER RUN - SEE RPTVALID PARAGRAPH
000900      * 600-ACCUM-VESSEL-TALLY FOR THE OVERFLOW MESSAGE.
001000      *-----------------------------------------------------------
001100      * CHANGE LOG
001200      *-----------------------------------------------------------
001300      *  04-22-87  RKH  ORIGINAL - 200 SHIP CAP.
001400      *  06-02-95  RKH  CAP RAISED TO 500 SHIPS, FLEET GROWTH (REQ
001500      *                 95-0322).
001600      *-----------------------------------------------------------
001700       01  VSL-VESSEL-TABLE.
001800           05  VSL-TAB-COUNT           PIC S9(04) COMP VALUE ZERO.
001900           05  VSL-TAB-ENTRY OCCURS 1 TO 500 TIMES                CR95032 
002000                       DEPENDING ON VSL-TAB-COUNT
002100                       INDEXED BY VSL-TAB-IDX.
002200               10  VSL-TAB-SHIP-NAME   PIC X(30).
002300               10  VSL-TAB-FAIL-COUNT  PIC S9(04) COMP.
002400           05  FILLER                  PIC X(04).
