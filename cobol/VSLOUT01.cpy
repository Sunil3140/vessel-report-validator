000100      ************************************************************
000200      * VSLOUT01   -  VESSEL REPORT - ENRICHED OUTPUT RECORD
000300      *
000400      * EVERY FIELD OF VSL-REPORT-REC (VSLREC01) PLUS THE COMPUTED
000500      * FIELDS OF VSL-CALC-FIELDS (VSLCALC1), BUILT BY RPTVALID PA
000600      * GRAPH 400-BUILD-OUTPUT-REC.  WRITTEN TO BOTH ALL-CALCULATE
000700      * (EVERY REPORT) AND FAILED-REPORTS (REASON NOT BLANK) - SAM
000800      * LAYOUT FOR BOTH, PER FLEET OPS - NO SEPARATE "SHORT" LAYOU
000900      *-----------------------------------------------------------
001000      * CHANGE LOG
001100      *-----------------------------------------------------------
001200      *  04-22-87  RKH  ORIGINAL LAYOUT.
001300      *  11-09-89  SMW  ADDED AUX ENGINE RUNNING HOURS FIELDS.
001400      *  02-14-92  TLK  ADDED SUB-CONSUMER FIELDS AND CALC TOTALS.
001500      *-----------------------------------------------------------
001600       01  VSL-OUTPUT-REC.
001700           05  OUT-SHIP-NAME           PIC X(30).
001800           05  OUT-IMO-NO              PIC X(10).
001900           05  OUT-REPORT-TYPE         PIC X(12).
002000           05  OUT-START-DATE          PIC X(10).
002100           05  OUT-START-TIME          PIC X(08).
002200           05  OUT-END-DATE            PIC X(10).
002300           05  OUT-END-TIME            PIC X(08).
002400           05  OUT-VOYAGE-NO           PIC X(10).
002500           05  OUT-TIME-ZONE           PIC X(06).
002600           05  OUT-DIST-GROUND         PIC S9(05)V99.
002700           05  OUT-TIME-SHIFT          PIC S9(03)V99.
002800           05  OUT-DIST-SEA            PIC S9(05)V99.
002900           05  OUT-AVG-LOAD-KW         PIC S9(07)V99.
003000           05  OUT-AVG-RPM             PIC S9(03)V99.
003100           05  OUT-AVG-LOAD-PCT        PIC S9(03)V99.
003200           05  OUT-ME-RHRS             PIC S9(03)V99.
003300           05  OUT-AVG-SPEED           PIC S9(03)V99.
003400           05  OUT-FUEL-ME-1           PIC S9(05)V999.
003500           05  OUT-FUEL-ME-2           PIC S9(05)V999.
003600           05  OUT-FUEL-ME-3           PIC S9(05)V999.
003700           05  OUT-AE-RHRS-TBL.
003800               10  OUT-AE-RHRS         PIC S9(03)V99
003900                                       OCCURS 6 TIMES.
004000           05  OUT-SUB-CONSUMER-TBL.
004100               10  OUT-SUB-TANK-CLEAN      PIC S9(05)V999.
004200               10  OUT-SUB-CARGO-XFER      PIC S9(05)V999.
004300               10  OUT-SUB-CARGO-TEMP-MNT  PIC S9(05)V999.
004400               10  OUT-SUB-SHAFT-GEN-PROP  PIC S9(05)V999.
004500               10  OUT-SUB-CARGO-TEMP-RSE  PIC S9(05)V999.
004600               10  OUT-SUB-SLUDGE-BURN     PIC S9(05)V999.
004700               10  OUT-SUB-BALLAST-XFER    PIC S9(05)V999.
004800               10  OUT-SUB-FRESH-WATER     PIC S9(05)V999.
004900               10  OUT-SUB-OTHERS          PIC S9(05)V999.
005000               10  OUT-SUB-EGCS            PIC S9(05)V999.
005100           05  OUT-CALC-FIELDS.
005200               10  OUT-REPORT-HOURS    PIC S9(04)V99.
005300               10  OUT-SFOC            PIC S9(07)V99.
005400               10  OUT-AE-TOTAL-RHRS   PIC S9(05)V99.
005500               10  OUT-SUB-CONSUMPTION-TOTAL
005600                                       PIC S9(06)V999.
005700               10  OUT-REASON          PIC X(200).
005800           05  FILLER                  PIC X(09).
