000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AUXENRUL.
000300 AUTHOR.        S M WALTERS.
000400 INSTALLATION.  OCEANIC CARRIERS INC - MIS DEPT.
000500 DATE-WRITTEN.  11-09-89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - FLEET OPERATIONS DATA.
000800*
000900******************************************************************
001000*  PROGRAM AUXENRUL - AUXILIARY ENGINE RULE
001100*
001200*  CALLED BY RPTVALID AFTER THE CORE SFOC/SPEED/ME-HOURS RULES
001300*  HAVE BEEN TESTED.  TOTALS THE SIX A.E. RUNNING-HOUR FIELDS AND
001400*  THE TEN SUB-CONSUMER FUEL FIELDS CARRIED ON THE VESSEL REPORT,
001500*  THEN TESTS WHETHER THE VESSEL WAS RUNNING AUX ENGINES HARD AT
001600*  SEA WITH NO SUB-CONSUMPTION REPORTED TO EXPLAIN IT (RULE 5).
001700*  IF THE RULE FIRES, THE MESSAGE TEXT IS HANDED BACK FOR
001800*  RPTVALID TO APPEND TO THE REPORT'S REASON FIELD - THIS PROGRAM
001900*  DOES NOT TOUCH REASON DIRECTLY SINCE RULES 1, 2 AND 4 MAY HAVE
002000*  ALREADY WRITTEN TO IT.
002100*---------------------------------------------------------------*
002200* CHANGE LOG                                                     *
002300*-----------------------------------------------------------------
002400* DATE   |  BY  | TKT    | COMMENT
002500*-----------------------------------------------------------------
002600*11-09-89| SMW  |        | ORIGINAL.
002700*02-14-92| TLK  |        | ADDED THE TEN SUB-CONSUMER FIELDS
002800*        |      |        | (FRESH WATER, EGCS, ETC.) - PREVIOUSLY
002900*        |      |        | ONLY TANK CLEANING AND CARGO TRANSFER
003000*        |      |        | WERE SUMMED, WHICH UNDER-STATED
003100*        |      |        | CONSUMPTION AND OVER-FIRED THIS RULE.
003200*09-30-98| JDP  | Y2K-04 | Y2K REVIEW - NO DATE FIELDS IN THIS
003300*        |      |        | PGM, NO CHANGE REQUIRED, LOGGED HERE.
003400*06-19-03| RKH  | 03-077 | RULE 5 WAS FIRING WITH AE-TOTAL-RHRS
003500*        |      |        | EXACTLY EQUAL TO 1.25 * REPORT-HOURS;
003600*        |      |        | CONFIRMED WITH FLEET OPS THE TEST
003700*        |      |        | SHOULD BE STRICTLY GREATER THAN, LEFT
003800*        |      |        | AS-IS (WAS ALREADY CODED RIGHT, NO
003900*        |      |        | CHANGE - TICKET CLOSED).
004000*-----------------------------------------------------------------
004100*
004200* LINKAGE (IN THE ORDER RPTVALID PASSES THEM)
004300* ---------------------------------------------------------------
004400*   LK-AE-RHRS-TBL      (IN)   6 OCCURS PIC S9(03)V99
004500*   LK-SUB-CONSUMER-TBL (IN)   10 NAMED FIELDS PIC S9(05)V999
004600*   LK-REPORT-TYPE      (IN)   PIC X(12)
004700*   LK-REPORT-HOURS     (IN)   PIC S9(04)V99
004800*   LK-AVG-LOAD-PCT     (IN)   PIC S9(03)V99
004900*   LK-AE-TOTAL-RHRS    (OUT)  PIC S9(05)V99
005000*   LK-SUB-CONSUMP-TOT  (OUT)  PIC S9(06)V999
005100*   LK-RULE-5-REASON    (OUT)  PIC X(172)
005200******************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.
005900     SWITCH-2 IS AUXENRUL-TRACE-SW
006000         ON STATUS IS AUXENRUL-TRACE-ON.
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-SUBSCRIPT-WORK.
006600     05  WS-AE-SUBSCRIPT          PIC S9(02) COMP VALUE ZERO.
006700     05  WS-SUB-SUBSCRIPT         PIC S9(02) COMP VALUE ZERO.
006800     05  FILLER                   PIC X(02).
006900*
007000* WS-SUBSCRIPT-TRACE GIVES THE TWO SUBSCRIPTS ABOVE THEIR OWN
007100* NAMES FOR THE AUXENRUL-TRACE-SW DISPLAY IN 900-TRACE-DISPLAY.
007200 01  WS-SUBSCRIPT-TRACE REDEFINES WS-SUBSCRIPT-WORK.
007300     05  WS-AE-SUBSCRIPT-TR       PIC S9(02) COMP.
007400     05  WS-SUB-SUBSCRIPT-TR      PIC S9(02) COMP.
007500     05  FILLER                   PIC X(02).
007600*
007700 01  WS-RULE-5-RATIO-TEST.
007800     05  WS-RATIO-NUMERATOR       PIC S9(07)V99  VALUE ZERO.
007900     05  WS-RATIO-LIMIT           PIC S9(07)V99  VALUE ZERO.
008000     05  FILLER                   PIC X(02).
008100*
008200 01  WS-RATIO-TRACE REDEFINES WS-RULE-5-RATIO-TEST.
008300     05  WS-RATIO-NUMERATOR-TR    PIC S9(07)V99.
008400     05  WS-RATIO-LIMIT-TR        PIC S9(07)V99.
008500     05  FILLER                   PIC X(02).
008600*
008700 01  WS-RULE-5-SW                 PIC X          VALUE 'N'.
008800     88  RULE-5-FIRED                            VALUE 'Y'.
008900*
009000
009100 01  WS-RULE-5-TEXT.
009200     05  FILLER PIC X(30) VALUE 'TWO OR MORE AUX ENGINES RUNNIN'.
009300     05  FILLER PIC X(30) VALUE 'G AT SEA WITH ME LOAD > 40% AN'.
009400     05  FILLER PIC X(30) VALUE 'D NO SUB-CONSUMERS REPORTED. P'.
009500     05  FILLER PIC X(30) VALUE 'LEASE CONFIRM OPERATIONS AND U'.
009600     05  FILLER PIC X(30) VALUE 'PDATE RELEVANT SUB-CONSUMPTION'.
009700     05  FILLER PIC X(22) VALUE ' FIELDS IF APPLICABLE.'.
009800*
009900 LINKAGE SECTION.
010000*
010100 01  LK-AE-RHRS-TBL.
010200     05  LK-AE-RHRS               PIC S9(03)V99  OCCURS 6 TIMES.
010300*
010400 01  LK-SUB-CONSUMER-TBL.
010500     05  LK-SUB-TANK-CLEAN        PIC S9(05)V999.
010600     05  LK-SUB-CARGO-TRANS       PIC S9(05)V999.
010700     05  LK-SUB-CARGO-TEMP-MAINT  PIC S9(05)V999.
010800     05  LK-SUB-SHAFT-GEN-PROP    PIC S9(05)V999.
010900     05  LK-SUB-CARGO-TEMP-RAISE  PIC S9(05)V999.
011000     05  LK-SUB-SLUDGE-BURN       PIC S9(05)V999.
011100     05  LK-SUB-BALLAST-TRANS     PIC S9(05)V999.
011200     05  LK-SUB-FRESH-WATER       PIC S9(05)V999.
011300     05  LK-SUB-OTHERS            PIC S9(05)V999.
011400     05  LK-SUB-EGCS              PIC S9(05)V999.
011500*
011600 01  LK-REPORT-TYPE                PIC X(12).
011700 01  LK-RT-PARTS REDEFINES LK-REPORT-TYPE.
011800     05  LK-RT-CODE                PIC X(06).
011900     05  FILLER                    PIC X(06).
012000 01  LK-REPORT-HOURS                PIC S9(04)V99.
012100 01  LK-AVG-LOAD-PCT                PIC S9(03)V99.
012200 01  LK-AE-TOTAL-RHRS                PIC S9(05)V99.
012300 01  LK-SUB-CONSUMP-TOT               PIC S9(06)V999.
012400 01  LK-RULE-5-REASON                 PIC X(172).
012500*
012600 PROCEDURE DIVISION USING LK-AE-RHRS-TBL, LK-SUB-CONSUMER-TBL,
012700     LK-REPORT-TYPE, LK-REPORT-HOURS, LK-AVG-LOAD-PCT,
012800     LK-AE-TOTAL-RHRS, LK-SUB-CONSUMP-TOT, LK-RULE-5-REASON.
012900*
013000 000-MAIN SECTION.
013100*
013200     MOVE ZERO TO LK-AE-TOTAL-RHRS LK-SUB-CONSUMP-TOT.
013300     MOVE SPACES TO LK-RULE-5-REASON.
013400     MOVE 'N' TO WS-RULE-5-SW.
013500     PERFORM 100-SUM-AE-RHRS THRU 100-EXIT.
013600     PERFORM 200-SUM-SUB-CONSUMERS THRU 200-EXIT.
013700     PERFORM 300-APPLY-RULE-5 THRU 300-EXIT.
013800     IF AUXENRUL-TRACE-ON
013900        PERFORM 900-TRACE-DISPLAY THRU 900-EXIT.
014000     GOBACK.
014100*
014200 000-EXIT.
014300     EXIT.
014400*
014500 100-SUM-AE-RHRS SECTION.
014600*
014700     MOVE ZERO TO LK-AE-TOTAL-RHRS.
014800     PERFORM 110-ADD-ONE-AE-RHRS
014900         VARYING WS-AE-SUBSCRIPT FROM 1 BY 1
015000         UNTIL WS-AE-SUBSCRIPT > 6.
015100*
015200 100-EXIT.
015300     EXIT.
015400*
015500 110-ADD-ONE-AE-RHRS.
015600*
015700     ADD LK-AE-RHRS (WS-AE-SUBSCRIPT) TO LK-AE-TOTAL-RHRS.
015800*
015900 200-SUM-SUB-CONSUMERS SECTION.
016000*
016100     MOVE ZERO TO LK-SUB-CONSUMP-TOT.
016200     ADD LK-SUB-TANK-CLEAN       TO LK-SUB-CONSUMP-TOT.
016300     ADD LK-SUB-CARGO-TRANS      TO LK-SUB-CONSUMP-TOT.
016400     ADD LK-SUB-CARGO-TEMP-MAINT TO LK-SUB-CONSUMP-TOT.
016500     ADD LK-SUB-SHAFT-GEN-PROP   TO LK-SUB-CONSUMP-TOT.
016600     ADD LK-SUB-CARGO-TEMP-RAISE TO LK-SUB-CONSUMP-TOT.
016700     ADD LK-SUB-SLUDGE-BURN      TO LK-SUB-CONSUMP-TOT.
016800     ADD LK-SUB-BALLAST-TRANS    TO LK-SUB-CONSUMP-TOT.
016900     ADD LK-SUB-FRESH-WATER      TO LK-SUB-CONSUMP-TOT.
017000     ADD LK-SUB-OTHERS           TO LK-SUB-CONSUMP-TOT.
017100     ADD LK-SUB-EGCS             TO LK-SUB-CONSUMP-TOT.
017200*
017300 200-EXIT.
017400     EXIT.
017500*
017600 300-APPLY-RULE-5 SECTION.
017700*
017800     IF LK-RT-CODE = 'AT SEA'
017900        AND LK-REPORT-HOURS > 0
018000        AND LK-AVG-LOAD-PCT > 40
018100        AND LK-SUB-CONSUMP-TOT = 0
018200        COMPUTE WS-RATIO-NUMERATOR =
018300           LK-AE-TOTAL-RHRS / LK-REPORT-HOURS
018400        COMPUTE WS-RATIO-LIMIT = 1.25
018500        IF WS-RATIO-NUMERATOR > WS-RATIO-LIMIT
018600           MOVE 'Y' TO WS-RULE-5-SW.
018700     IF RULE-5-FIRED
018800        MOVE WS-RULE-5-TEXT TO LK-RULE-5-REASON.
018900*
019000 300-EXIT.
019100     EXIT.
019200*
019300 900-TRACE-DISPLAY SECTION.
019400*
019500     DISPLAY 'AUXENRUL TRACE - AE TOTAL : ' LK-AE-TOTAL-RHRS.
019600     DISPLAY 'AUXENRUL TRACE - SUB TOTAL: ' LK-SUB-CONSUMP-TOT.
019700     DISPLAY 'AUXENRUL TRACE - RATIO NUM: ' WS-RATIO-NUMERATOR-TR.
019800     DISPLAY 'AUXENRUL TRACE - AE SUBSCR: ' WS-AE-SUBSCRIPT-TR.
019900     DISPLAY 'AUXENRUL TRACE - RULE5 SW : ' WS-RULE-5-SW.
020000*
020100 900-EXIT.
020200     EXIT.
