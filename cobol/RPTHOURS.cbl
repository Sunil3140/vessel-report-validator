000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPTHOURS.
000300 AUTHOR.        R K HOLLAND.
000400 INSTALLATION.  OCEANIC CARRIERS INC - MIS DEPT.
000500 DATE-WRITTEN.  04-22-87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - FLEET OPERATIONS DATA.
000800*
000900******************************************************************
001000*  PROGRAM RPTHOURS - REPORT HOURS CALCULATOR
001100*
001200*  CALLED BY RPTVALID FOR EVERY VESSEL REPORT.  GIVEN THE REPORT'S
001300*  START DATE/TIME, END DATE/TIME AND TIME-ZONE SHIFT, RETURNS THE
001400*  ELAPSED HOURS COVERED BY THE REPORT ("REPORT HOURS"), ROUNDED T
001500*  2 DECIMALS.  RETURNS ZERO IF EITHER DATE IS BLANK OR NOT A VALI
001600*  CALENDAR DATE.  A BLANK TIME DEFAULTS TO MIDNIGHT (00:00:00).
001700*
001800*  NO INTRINSIC FUNCTION IS USED - DAYS SINCE A FIXED BASE DATE AR
001900*  COMPUTED BY HAND (PARAGRAPH 320-DATE-TO-DAY-NUMBER) THE SAME WA
002000*  PAYROLL'S ELAPSED-SERVICE ROUTINE HAS SINCE THE '70'S.
002100*-----------------------------------------------------------------
002200* CHANGE LOG (UPDATE VERSION/DATE BELOW WHEN YOU CHANGE THIS PGM)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*------|------|--------|------------------------------------------
002500* DATE   |  BY  | TKT    | COMMENT
002600*------|------|--------|------------------------------------------
002700*04-22-87| RKH  |        | ORIGINAL - AT-SEA AND AT-PORT REPORTS O
002800*08-11-88| RKH  |        | ALLOW END DATE/TIME EQUAL TO START (ZER
002900*        |      |        | DURATION ANCHORAGE REPORTS) - NO LONGER
003000*        |      |        | FORCED TO A MINIMUM OF 0.01 HOURS.
003100*05-03-91| SMW  | 91-061 | TIME SHIFT WAS BEING TRUNCATED TO WHOLE
003200*        |      |        | HOURS; NOW CARRIED AT 2 DECIMALS LIKE
003300*        |      |        | EVERY OTHER FIELD IN THE CALL.
003400*09-30-98| JDP  | Y2K-04 | Y2K REVIEW - DATES ARE 4-DIGIT-YEAR X(1
003500*        |      |        | ON INPUT, DAY NUMBER IS COMP, NO 2-DIGI
003600*        |      |        | YEAR WINDOW ANYWHERE IN THIS PROGRAM.
003700*03-14-01| TLK  | 01-118 | BAD DATE TEXT ("0000-00-00") WAS PASSIN
003800*        |      |        | THE NUMERIC TEST AND BLOWING UP THE DAY
003900*        |      |        | NUMBER MATH; ADDED MONTH/DAY RANGE CHEC
004000*-----------------------------------------------------------------
004100*
004200* LINKAGE (IN THE ORDER RPTVALID PASSES THEM)
004300* ---------------------------------------------------------------
004400*   LK-START-DATE    (IN)   PIC X(10)    YYYY-MM-DD OR SPACES
004500*   LK-START-TIME    (IN)   PIC X(08)    HH:MM:SS OR SPACES
004600*   LK-END-DATE      (IN)   PIC X(10)    YYYY-MM-DD OR SPACES
004700*   LK-END-TIME      (IN)   PIC X(08)    HH:MM:SS OR SPACES
004800*   LK-TIME-SHIFT    (IN)   PIC S9(03)V99
004900*   LK-REPORT-HOURS  (OUT)  PIC S9(04)V99
005000******************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     SWITCH-1 IS RPTHOURS-TRACE-SW
005800         ON STATUS IS RPTHOURS-TRACE-ON.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-DATE-VALID-SWS.
006400     05  WS-START-DATE-OK        PIC X     VALUE 'Y'.
006500         88  START-DATE-VALID              VALUE 'Y'.
006600     05  WS-END-DATE-OK          PIC X     VALUE 'Y'.
006700         88  END-DATE-VALID                VALUE 'Y'.
006800     05  WS-DATE-PARTS-SW        PIC X     VALUE 'Y'.
006900         88  DATE-PARTS-OK                  VALUE 'Y'.
007000     05  FILLER                  PIC X(01).
007100*
007200 01  WS-DATE-PARSE-FLDS.
007300     05  WS-YYYY-PART            PIC X(04).
007400     05  WS-YYYY-NUM REDEFINES WS-YYYY-PART
007500                                 PIC 9(04).
007600     05  WS-DASH-1               PIC X(01).
007700     05  WS-MM-PART              PIC X(02).
007800     05  WS-MM-NUM REDEFINES WS-MM-PART
007900                                 PIC 9(02).
008000     05  WS-DASH-2               PIC X(01).
008100     05  WS-DD-PART              PIC X(02).
008200     05  WS-DD-NUM REDEFINES WS-DD-PART
008300                                 PIC 9(02).
008400     05  FILLER                  PIC X(01).
008500*
008600 01  WS-TIME-PARSE-FLDS.
008700     05  WS-HH-PART              PIC X(02).
008800     05  WS-HH-NUM REDEFINES WS-HH-PART
008900                                 PIC 9(02).
009000     05  WS-COLON-1              PIC X(01).
009100     05  WS-MI-PART              PIC X(02).
009200     05  WS-MI-NUM REDEFINES WS-MI-PART
009300                                 PIC 9(02).
009400     05  WS-COLON-2              PIC X(01).
009500     05  WS-SS-PART              PIC X(02).
009600     05  WS-SS-NUM REDEFINES WS-SS-PART
009700                                 PIC 9(02).
009800     05  FILLER                  PIC X(01).
009900*
010000 01  WS-SECS-SCRATCH             PIC S9(05) COMP VALUE ZERO.
010100 01  WS-START-SECS-OF-DAY        PIC S9(05) COMP VALUE ZERO.
010200 01  WS-END-SECS-OF-DAY          PIC S9(05) COMP VALUE ZERO.
010300*
010400 01  WS-CAL-YEAR                 PIC S9(04) COMP VALUE ZERO.
010500 01  WS-CAL-MONTH                PIC S9(02) COMP VALUE ZERO.
010600 01  WS-CAL-DAY                  PIC S9(02) COMP VALUE ZERO.
010700 01  WS-CAL-REM-4                PIC S9(04) COMP VALUE ZERO.
010800 01  WS-CAL-REM-100               PIC S9(04) COMP VALUE ZERO.
010900 01  WS-CAL-REM-400               PIC S9(04) COMP VALUE ZERO.
011000 01  WS-CAL-LEAP-SW              PIC X           VALUE 'N'.
011100     88  CAL-YEAR-IS-LEAP                        VALUE 'Y'.
011200*
011300 01  WS-CAL-DAY-NUMBER           PIC S9(09) COMP VALUE ZERO.
011400 01  WS-START-DAY-NUMBER         PIC S9(09) COMP VALUE ZERO.
011500 01  WS-END-DAY-NUMBER           PIC S9(09) COMP VALUE ZERO.
011600 01  WS-DAYS-DIFF                PIC S9(09) COMP VALUE ZERO.
011700 01  WS-TOTAL-SECS-DIFF          PIC S9(13) COMP VALUE ZERO.
011800*
011900 01  WS-CUM-DAYS-TABLE.
012000*        JAN  FEB  MAR  APR  MAY  JUN  JUL  AUG  SEP  OCT  NOV  DE
012100     05  WS-CUM-DAYS PIC S9(03) COMP VALUE ZERO
012200                     OCCURS 12 TIMES.
012300     05  FILLER                  PIC X(02).
012400*
012500 LINKAGE SECTION.
012600*
012700 01  LK-START-DATE                PIC X(10).
012800 01  LK-START-TIME                PIC X(08).
012900 01  LK-END-DATE                  PIC X(10).
013000 01  LK-END-TIME                  PIC X(08).
013100 01  LK-TIME-SHIFT                PIC S9(03)V99.
013200 01  LK-REPORT-HOURS              PIC S9(04)V99.
013300*
013400 PROCEDURE DIVISION USING LK-START-DATE, LK-START-TIME,
013500     LK-END-DATE, LK-END-TIME, LK-TIME-SHIFT, LK-REPORT-HOURS.
013600*
013700 000-MAIN SECTION.
013800*
013900     PERFORM 050-LOAD-CUM-DAYS THRU 050-EXIT.
014000     MOVE ZERO TO LK-REPORT-HOURS.
014100     PERFORM 100-VALIDATE-DATES THRU 100-EXIT.
014200     IF START-DATE-VALID AND END-DATE-VALID
014300        PERFORM 200-PARSE-TIMES THRU 200-EXIT
014400        PERFORM 300-CALC-DAY-NUMBER THRU 300-EXIT
014500        PERFORM 400-CALC-REPORT-HOURS THRU 400-EXIT.
014600     IF RPTHOURS-TRACE-ON
014700        PERFORM 900-TRACE-DISPLAY THRU 900-EXIT.
014800     GOBACK.
014900*
015000 000-EXIT.
015100     EXIT.
015200*
015300 050-LOAD-CUM-DAYS.
015400*
015500     MOVE 0   TO WS-CUM-DAYS (1).
015600     MOVE 31  TO WS-CUM-DAYS (2).
015700     MOVE 59  TO WS-CUM-DAYS (3).
015800     MOVE 90  TO WS-CUM-DAYS (4).
015900     MOVE 120 TO WS-CUM-DAYS (5).
016000     MOVE 151 TO WS-CUM-DAYS (6).
016100     MOVE 181 TO WS-CUM-DAYS (7).
016200     MOVE 212 TO WS-CUM-DAYS (8).
016300     MOVE 243 TO WS-CUM-DAYS (9).
016400     MOVE 273 TO WS-CUM-DAYS (10).
016500     MOVE 304 TO WS-CUM-DAYS (11).
016600     MOVE 334 TO WS-CUM-DAYS (12).
016700*
016800 050-EXIT.
016900     EXIT.
017000*
017100 100-VALIDATE-DATES SECTION.
017200*
017300     MOVE 'Y' TO WS-START-DATE-OK.
017400     IF LK-START-DATE = SPACES
017500        MOVE 'N' TO WS-START-DATE-OK
017600     ELSE
017700        MOVE LK-START-DATE TO WS-YYYY-PART WS-DASH-1 WS-MM-PART
017800                               WS-DASH-2 WS-DD-PART
017900        PERFORM 150-TEST-DATE-PARTS THRU 150-EXIT
018000        IF NOT DATE-PARTS-OK
018100           MOVE 'N' TO WS-START-DATE-OK.
018200*
018300     MOVE 'Y' TO WS-END-DATE-OK.
018400     IF LK-END-DATE = SPACES
018500        MOVE 'N' TO WS-END-DATE-OK
018600     ELSE
018700        MOVE LK-END-DATE TO WS-YYYY-PART WS-DASH-1 WS-MM-PART
018800                             WS-DASH-2 WS-DD-PART
018900        PERFORM 150-TEST-DATE-PARTS THRU 150-EXIT
019000        IF NOT DATE-PARTS-OK
019100           MOVE 'N' TO WS-END-DATE-OK.
019200*
019300 100-EXIT.
019400     EXIT.
019500*
019600 150-TEST-DATE-PARTS.
019700*
019800     MOVE 'Y' TO WS-DATE-PARTS-SW.
019900     IF WS-YYYY-PART IS NOT NUMERIC
020000        OR WS-MM-PART IS NOT NUMERIC
020100        OR WS-DD-PART IS NOT NUMERIC
020200        OR WS-DASH-1 NOT = '-'
020300        OR WS-DASH-2 NOT = '-'
020400        MOVE 'N' TO WS-DATE-PARTS-SW
020500     ELSE
020600        IF WS-MM-NUM < 1 OR WS-MM-NUM > 12
020700           OR WS-DD-NUM < 1 OR WS-DD-NUM > 31
020800           MOVE 'N' TO WS-DATE-PARTS-SW.
020900*
021000 150-EXIT.
021100     EXIT.
021200*
021300 200-PARSE-TIMES SECTION.
021400*
021500     IF LK-START-TIME = SPACES
021600        MOVE ZERO TO WS-START-SECS-OF-DAY
021700     ELSE
021800        MOVE LK-START-TIME TO WS-HH-PART WS-COLON-1 WS-MI-PART
021900                               WS-COLON-2 WS-SS-PART
022000        PERFORM 250-TIME-TO-SECS THRU 250-EXIT
022100        MOVE WS-SECS-SCRATCH TO WS-START-SECS-OF-DAY.
022200     IF LK-END-TIME = SPACES
022300        MOVE ZERO TO WS-END-SECS-OF-DAY
022400     ELSE
022500        MOVE LK-END-TIME TO WS-HH-PART WS-COLON-1 WS-MI-PART
022600                             WS-COLON-2 WS-SS-PART
022700        PERFORM 250-TIME-TO-SECS THRU 250-EXIT
022800        MOVE WS-SECS-SCRATCH TO WS-END-SECS-OF-DAY.
022900*
023000 200-EXIT.
023100     EXIT.
023200*
023300 250-TIME-TO-SECS.
023400*
023500     IF WS-HH-PART IS NOT NUMERIC OR WS-MI-PART IS NOT NUMERIC
023600        OR WS-SS-PART IS NOT NUMERIC
023700        MOVE ZERO TO WS-SECS-SCRATCH
023800     ELSE
023900        COMPUTE WS-SECS-SCRATCH =
024000           (WS-HH-NUM * 3600) + (WS-MI-NUM * 60) + WS-SS-NUM.
024100*
024200 250-EXIT.
024300     EXIT.
024400*
024500 300-CALC-DAY-NUMBER SECTION.
024600*
024700     MOVE LK-START-DATE TO WS-YYYY-PART WS-DASH-1 WS-MM-PART
024800                            WS-DASH-2 WS-DD-PART.
024900     MOVE WS-YYYY-NUM TO WS-CAL-YEAR.
025000     MOVE WS-MM-NUM TO WS-CAL-MONTH.
025100     MOVE WS-DD-NUM TO WS-CAL-DAY.
025200     PERFORM 320-DATE-TO-DAY-NUMBER THRU 320-EXIT.
025300     MOVE WS-CAL-DAY-NUMBER TO WS-START-DAY-NUMBER.
025400*
025500     MOVE LK-END-DATE TO WS-YYYY-PART WS-DASH-1 WS-MM-PART
025600                          WS-DASH-2 WS-DD-PART.
025700     MOVE WS-YYYY-NUM TO WS-CAL-YEAR.
025800     MOVE WS-MM-NUM TO WS-CAL-MONTH.
025900     MOVE WS-DD-NUM TO WS-CAL-DAY.
026000     PERFORM 320-DATE-TO-DAY-NUMBER THRU 320-EXIT.
026100     MOVE WS-CAL-DAY-NUMBER TO WS-END-DAY-NUMBER.
026200*
026300 300-EXIT.
026400     EXIT.
026500*
026600 320-DATE-TO-DAY-NUMBER.
026700*
026800*    ABSOLUTE DAY NUMBER SINCE YEAR ZERO (PROLEPTIC GREGORIAN) -
026900*    MONOTONIC, GOOD ENOUGH TO DIFFERENCE TWO DATES.  LEAP TEST IS
027000*    DONE WITH REMAINDERS INSTEAD OF FUNCTION MOD - SEE WS-CAL-REM
027100     MOVE 'N' TO WS-CAL-LEAP-SW.
027200     COMPUTE WS-CAL-REM-4   = WS-CAL-YEAR - ((WS-CAL-YEAR / 4) * 4
027300     COMPUTE WS-CAL-REM-100 = WS-CAL-YEAR - ((WS-CAL-YEAR / 100) *
027400     COMPUTE WS-CAL-REM-400 = WS-CAL-YEAR - ((WS-CAL-YEAR / 400) *
027500     IF (WS-CAL-REM-4 = 0 AND WS-CAL-REM-100 NOT = 0)
027600        OR WS-CAL-REM-400 = 0
027700        MOVE 'Y' TO WS-CAL-LEAP-SW.
027800     COMPUTE WS-CAL-DAY-NUMBER =
027900        ((WS-CAL-YEAR - 1) * 365)
028000        + ((WS-CAL-YEAR - 1) / 4)
028100        - ((WS-CAL-YEAR - 1) / 100)
028200        + ((WS-CAL-YEAR - 1) / 400)
028300        + WS-CUM-DAYS (WS-CAL-MONTH)
028400        + WS-CAL-DAY.
028500     IF WS-CAL-MONTH > 2 AND CAL-YEAR-IS-LEAP
028600        ADD 1 TO WS-CAL-DAY-NUMBER.
028700*
028800 320-EXIT.
028900     EXIT.
029000*
029100 400-CALC-REPORT-HOURS SECTION.
029200*
029300     COMPUTE WS-DAYS-DIFF = WS-END-DAY-NUMBER - WS-START-DAY-NUMBE
029400     COMPUTE WS-TOTAL-SECS-DIFF =
029500        (WS-DAYS-DIFF * 86400) + WS-END-SECS-OF-DAY
029600        - WS-START-SECS-OF-DAY.
029700     COMPUTE LK-REPORT-HOURS ROUNDED =
029800        (WS-TOTAL-SECS-DIFF / 3600) + LK-TIME-SHIFT.
029900*
030000 400-EXIT.
030100     EXIT.
030200*
030300 900-TRACE-DISPLAY SECTION.
030400*
030500     DISPLAY 'RPTHOURS TRACE - START DAY#: ' WS-START-DAY-NUMBER.
030600     DISPLAY 'RPTHOURS TRACE - END DAY#  : ' WS-END-DAY-NUMBER.
030700     DISPLAY 'RPTHOURS TRACE - SECS DIFF : ' WS-TOTAL-SECS-DIFF.
030800     DISPLAY 'RPTHOURS TRACE - RPT HOURS : ' LK-REPORT-HOURS.
030900*
031000 900-EXIT.
031100     EXIT.
