000100      ************************************************************
000200      * VSLREC01   -  VESSEL OPERATIONAL REPORT - INPUT RECORD LAY
000300      *
000400      * ONE RECORD PER NOON / OPERATIONAL REPORT FILED BY A SHIP.
000500      * SHIP IS IDENTIFIED BY NAME AND IMO NUMBER; THE WINDOW COVE
000600      * BY THE REPORT IS GIVEN AS A START AND AN END DATE/TIME.
000700      *
000800      * FIELDS ARRIVE FROM THE FLEET REPORTING SYSTEM AS FIXED TEX
000900      * A NUMERIC FIELD THAT ARRIVES BLANK OR NON-NUMERIC IS TREAT
001000      * AS ZERO BY THE CALLING PROGRAM - THIS COPYBOOK ONLY DESCRI
001100      * THE LAYOUT, IT DOES NOT EDIT THE DATA.
001200      *-----------------------------------------------------------
001300      * CHANGE LOG
001400      *-----------------------------------------------------------
001500      *  04-22-87  RKH  ORIGINAL LAYOUT - SHIP, DATES/TIMES, DISTA
001600      *                 MAIN ENGINE LOAD/RHRS, 3 ME FUEL TYPES.
001700      *  11-09-89  SMW  ADDED 6 AUXILIARY ENGINE RUNNING-HOUR FIEL
001800      *  02-14-92  TLK  ADDED 10 SUB-CONSUMER FUEL FIELDS PER FLEE
001900      *                 OPS REQUEST 92-0147 (TANK CLEANING THRU EG
002000      *  09-30-98  JDP  Y2K REVIEW - DATES CARRIED AS X(10) YYYY-M
002100      *                 NO 2-DIGIT YEAR WINDOW IN THIS COPYBOOK.
002200      *-----------------------------------------------------------
002300       01  VSL-REPORT-REC.
002400           05  VSL-SHIP-NAME           PIC X(30).
002500           05  VSL-IMO-NO              PIC X(10).
002600           05  VSL-REPORT-TYPE         PIC X(12).
002620           05  VSL-RT-PARTS REDEFINES VSL-REPORT-TYPE.
002640               10  VSL-RT-CODE         PIC X(06).
002660               10  FILLER              PIC X(06).
002700           05  VSL-START-DATE          PIC X(10).
002800           05  VSL-START-TIME          PIC X(08).
002900           05  VSL-END-DATE            PIC X(10).
003000           05  VSL-END-TIME            PIC X(08).
003100           05  VSL-VOYAGE-NO           PIC X(10).
003200           05  VSL-TIME-ZONE           PIC X(06).
003300           05  VSL-DIST-GROUND         PIC S9(05)V99.
003400           05  VSL-TIME-SHIFT          PIC S9(03)V99.
003500           05  VSL-DIST-SEA            PIC S9(05)V99.
003600           05  VSL-AVG-LOAD-KW         PIC S9(07)V99.
003700           05  VSL-AVG-RPM             PIC S9(03)V99.
003800           05  VSL-AVG-LOAD-PCT        PIC S9(03)V99.
003900           05  VSL-ME-RHRS             PIC S9(03)V99.
004000           05  VSL-AVG-SPEED           PIC S9(03)V99.
004100           05  VSL-FUEL-ME-1           PIC S9(05)V999.
004200           05  VSL-FUEL-ME-2           PIC S9(05)V999.
004300           05  VSL-FUEL-ME-3           PIC S9(05)V999.
004400           05  VSL-AE-RHRS-TBL.
004500               10  VSL-AE-RHRS         PIC S9(03)V99
004600                                       OCCURS 6 TIMES.
004700           05  VSL-SUB-CONSUMER-TBL.
004800               10  VSL-SUB-TANK-CLEAN      PIC S9(05)V999.
004900               10  VSL-SUB-CARGO-XFER      PIC S9(05)V999.
005000               10  VSL-SUB-CARGO-TEMP-MNT  PIC S9(05)V999.
005100               10  VSL-SUB-SHAFT-GEN-PROP  PIC S9(05)V999.
005200               10  VSL-SUB-CARGO-TEMP-RSE  PIC S9(05)V999.
005300               10  VSL-SUB-SLUDGE-BURN     PIC S9(05)V999.
005400               10  VSL-SUB-BALLAST-XFER    PIC S9(05)V999.
005500               10  VSL-SUB-FRESH-WATER     PIC S9(05)V999.
005600               10  VSL-SUB-OTHERS          PIC S9(05)V999.
005700               10  VSL-SUB-EGCS            PIC S9(05)V999.
005800           05  FILLER                  PIC X(14).
